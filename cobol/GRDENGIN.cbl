000100*****************************************************************
000200* PROGRAM NAME:    GRDENGIN
000300* ORIGINAL AUTHOR: R MCELROY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/98 R MCELROY      CREATED FOR GRID BATCH PROJECT   GB-001
000900* 03/25/98 R MCELROY      FIFO LOT CLOSE, STOP-LOSS/TAKE-  GB-003
001000*                         PROFIT PASS ADDED.
001100* 07/02/98 R MCELROY      QUEUE WARNING TEXT TO CALLER      GB-004
001200*                         INSTEAD OF DISPLAY - RUN-LOG IS
001300*                         OWNED BY GRDBATCH, NOT US.
001400* 11/19/99 R MCELROY      Y2K SWEEP - NO DATE FIELDS HELD   GB-014
001500*                         IN THIS PROGRAM, NOTHING TO FIX.
001600* 04/06/01 T OYELARAN     ARM-SELL-ABOVE/ARM-BUY-BELOW WERE GB-021
001700*                         SCANNING THE GRID TABLE FROM THE
001800*                         WRONG END - FIXED SCAN DIRECTION.
001900* 09/14/03 T OYELARAN     CANCEL-ALL/CLOSE-ALL/STOP-STRATEGY GB-030
002000*                         PARAGRAPHS ADDED FOR LIFECYCLE OPS
002100*                         REQUESTED BY THE DESK - NOT YET
002200*                         CALLED FROM GRDBATCH'S NORMAL PATH.
002300* 02/17/04 T OYELARAN     ST-TOTAL-EXPOSURE NEVER CAME BACK    GB-031
002400*                         DOWN ON A LOT CLOSE - AUDIT FLAGGED
002500*                         A RUN WHERE THE GATE IN 2500-OPEN-
002600*                         LONG-LOT REFUSED NEW LOTS ON A FLAT
002700*                         BOOK.  5100-CLOSE-ONE-LOT NOW BACKS
002800*                         THE CLOSED SLICE OUT OF EXPOSURE.
002900* 02/17/04 T OYELARAN     3000-RISK-PASS WAS SHARING GRD-      GB-032
003000*                         POSITION-IDX WITH 5000-CLOSE-LOTS-
003100*                         FIFO'S INNER SCAN - A STOP-LOSS OR
003200*                         TAKE-PROFIT CLOSE MID-PASS LEFT THE
003300*                         OUTER SCAN READING A STALE SLOT AND
003400*                         QUITTING EARLY.  GAVE THE RISK PASS
003500*                         ITS OWN WS-RISK-IDX, SAME AS THE
003600*                         FILL PASS'S WS-FILL-IDX.
003700* 03/02/04 T OYELARAN     DROPPED WS-NEXT-ORDER-ID-DATA/-EDIT   GB-033
003800*                         REDEFINES - IT WAS NEVER MOVED INTO
003900*                         OR OUT OF, ORD-ID GETS GRD-NEXT-
004000*                         ORDER-ID DIRECTLY.  DEAD SINCE GB-001.
004100* 08/09/04 T OYELARAN     4000-CREATE-ORDER-BUY/SELL GATED ON    GB-035
004200*                         GRD-ORDER-CNT (SLOTS EVER USED, NEVER
004300*                         GOES BACK DOWN) INSTEAD OF ORDERS
004400*                         STILL OUT THERE - A LONG RUN'S FILLS
004500*                         WOULD EVENTUALLY WEDGE THE GATE SHUT
004600*                         FOR GOOD.  ADDED GRD-PENDING-ORDER-CNT
004700*                         TO GRDTAB, MAINTAINED HERE AND IN
004800*                         GRDBATCH'S OWN SEED-ORDER PARAGRAPHS.
004900* 08/09/04 T OYELARAN     6100-CLOSE-ALL-POSITIONS FORCED A      GB-036
005000*                         99999.9999 SENTINEL THROUGH 5000-
005100*                         CLOSE-LOTS-FIFO'S SINGLE-TOTAL
005200*                         WS-CLOSE-QTY, WHICH CANNOT HOLD THE
005300*                         SUM OF UP TO 500 OPEN LOTS - A BOOK
005400*                         WITH ENOUGH LOTS OPEN LEFT A RESIDUAL
005500*                         POSITION INSTEAD OF FLATTENING.  NOW
005600*                         CLOSES EACH LOT AT ITS OWN FULL
005700*                         QUANTITY VIA NEW 6110-CLOSE-ONE-LOT-
005800*                         FULL, NO SHARED TOTAL INVOLVED.
005900*
006000*****************************************************************
006100 IDENTIFICATION DIVISION.
006200*---------------------------------------------------------------*
006300 PROGRAM-ID.     GRDENGIN.
006400 AUTHOR.         R MCELROY.
006500 INSTALLATION.   MARKET RISK SYSTEMS.
006600 DATE-WRITTEN.   03/11/98.
006700 DATE-COMPILED.
006800 SECURITY.       NON-CONFIDENTIAL.
006900*---------------------------------------------------------------*
007000*    GRDENGIN IS THE GRID TRADING RULE ENGINE.  IT IS CALLED
007100*    ONCE PER MARKET-PRICE TICK BY GRDBATCH.  IT OWNS NO FILES
007200*    OF ITS OWN - ALL WORKING DATA ARRIVES ON THE USING LIST
007300*    AND IS UPDATED IN PLACE.  WARNING/INFORMATIONAL TEXT IS
007400*    QUEUED TO GRD-MESSAGE-TABLE FOR THE CALLER TO LOG.
007500*---------------------------------------------------------------*
007600 ENVIRONMENT DIVISION.
007700*---------------------------------------------------------------*
007800 CONFIGURATION SECTION.
007900*---------------------------------------------------------------*
008000 SOURCE-COMPUTER. IBM-3096.
008100 OBJECT-COMPUTER. IBM-3096.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*---------------------------------------------------------------*
008500 DATA DIVISION.
008600*---------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009000     05  WS-FILL-IDX                  PIC S9(03) COMP.
009100     05  WS-RISK-IDX                  PIC S9(03) COMP.
009200     05  WS-LOT-IDX                   PIC S9(03) COMP.
009300     05  WS-GRID-IDX                  PIC S9(03) COMP.
009400     05  WS-BEST-GRID-IDX             PIC S9(03) COMP.
009500     05  WS-SNAP-LOT-CNT              PIC S9(03) COMP.
009600     05  WS-FOUND-SW                  PIC X(01).
009700         88  WS-FOUND                          VALUE 'Y'.
009800     05  WS-ORDERS-SEEN-THIS-PASS     PIC S9(03) COMP.
009900*---------------------------------------------------------------*
010000 01  WS-BEST-GRID-PRICE               PIC 9(07)V99.
010100*---------------------------------------------------------------*
010200 01  WS-PNL-WORK-FIELDS.
010300     05  WS-CLOSE-QTY                 PIC S9(05)V9999.
010400     05  WS-REMAIN-QTY                PIC S9(05)V9999.
010500     05  WS-SLICE-PNL                 PIC S9(09)V99.
010600     05  WS-PNL-PCT                   PIC S9(05)V99.
010700     05  WS-NEW-EXPOSURE              PIC S9(09)V99.
010800     05  WS-CLOSE-EXPOSURE            PIC S9(09)V99.
010900*---------------------------------------------------------------*
011000*    ALTERNATE (EDITED, SIGN-VISIBLE) VIEW OF THE P AND L
011100*    PERCENTAGE, USED WHEN A STOP-LOSS/TAKE-PROFIT MESSAGE
011200*    LINE IS BUILT - REDEFINES #1 OF THIS PROGRAM.
011300*---------------------------------------------------------------*
011400 01  WS-PNL-PCT-EDIT REDEFINES WS-PNL-PCT PIC S99V99.
011500*---------------------------------------------------------------*
011600 01  WS-MSG-BUILD-AREA.
011700     05  WS-MSG-PRICE-EDIT            PIC ZZZ,ZZ9.99.
011800     05  WS-MSG-QTY-EDIT              PIC ZZ,ZZ9.9999.
011900     05  WS-MSG-PCT-EDIT              PIC ZZZ9.99-.
012000     05  FILLER                       PIC X(05).
012100*---------------------------------------------------------------*
012200 LINKAGE SECTION.
012300 COPY GRDTAB.
012400*---------------------------------------------------------------*
012500 PROCEDURE DIVISION USING GRD-RISK-PARMS, GRD-ENGINE-CONTROL,
012600         GRD-GRID-LEVEL-CNT, GRD-GRID-TABLE, GRD-ORDER-CNT,
012700         GRD-ORDER-TABLE, GRD-POSITION-CNT, GRD-POSITION-TABLE,
012800         GRD-STATISTICS, GRD-TICK-PRICE-WS, GRD-MSG-CNT,
012900         GRD-MESSAGE-TABLE.
013000*---------------------------------------------------------------*
013100 0000-UPDATE-PRICE.
013200*---------------------------------------------------------------*
013300     MOVE 0                          TO GRD-MSG-CNT.
013400     PERFORM 1000-STORE-PRICE.
013500     PERFORM 1100-CHECK-BOUNDS.
013600     PERFORM 2000-FILL-PASS.
013700     PERFORM 3000-RISK-PASS.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-STORE-PRICE.
014100*---------------------------------------------------------------*
014200     MOVE GRD-TICK-PRICE-WS          TO ST-CURRENT-PRICE.
014300     SET GRD-PRICE-SEEN              TO TRUE.
014400*---------------------------------------------------------------*
014500 1100-CHECK-BOUNDS.
014600*---------------------------------------------------------------*
014700     SET GRD-GRID-IDX                TO 1.
014800     IF GRD-TICK-PRICE-WS < GRD-GRID-PRICE (GRD-GRID-IDX)
014900         OR GRD-TICK-PRICE-WS > GRD-GRID-PRICE (GRD-GRID-LEVEL-CNT)
015000         MOVE SPACES                  TO GRD-MSG-LINE (1)
015100         MOVE GRD-TICK-PRICE-WS       TO WS-MSG-PRICE-EDIT
015200         STRING 'WARNING - PRICE ' DELIMITED SIZE
015300             WS-MSG-PRICE-EDIT       DELIMITED SIZE
015400             ' IS OUT OF GRID BOUNDS' DELIMITED SIZE
015500             INTO GRD-MSG-LINE (1)
015600         ADD 1                        TO GRD-MSG-CNT
015700     END-IF.
015800*---------------------------------------------------------------*
015900*    FILL PASS - PENDING ORDERS ARE SCANNED IN CREATION ORDER.
016000*    ORDERS ARMED DURING THIS PASS (VIA 4000-CREATE-ORDER) GET
016100*    APPENDED TO THE END OF THE TABLE AND ARE THEREFORE STILL
016200*    IN RANGE OF THE VARYING SCAN BELOW - THIS IS INTENTIONAL,
016300*    NOT A BUG (SEE SPEC NOTE IN THE 03/25/98 WALKTHROUGH).
016400*---------------------------------------------------------------*
016500 2000-FILL-PASS.
016600*---------------------------------------------------------------*
016700     SET GRD-ORDER-IDX               TO 1.
016800     PERFORM 2010-FILL-ONE-ORDER
016900         VARYING WS-FILL-IDX FROM 1 BY 1
017000         UNTIL WS-FILL-IDX > GRD-ORDER-CNT.
017100*---------------------------------------------------------------*
017200 2010-FILL-ONE-ORDER.
017300*---------------------------------------------------------------*
017400     SET GRD-ORDER-IDX               TO WS-FILL-IDX.
017500     IF ORD-PENDING (GRD-ORDER-IDX)
017600         IF ORD-IS-BUY (GRD-ORDER-IDX)
017700             AND GRD-TICK-PRICE-WS <= ORD-PRICE (GRD-ORDER-IDX)
017800             PERFORM 2100-FILL-BUY-ORDER
017900         ELSE
018000             IF ORD-IS-SELL (GRD-ORDER-IDX)
018100                 AND GRD-TICK-PRICE-WS >= ORD-PRICE (GRD-ORDER-IDX)
018200                 PERFORM 2200-FILL-SELL-ORDER
018300             END-IF
018400         END-IF
018500     END-IF.
018600*---------------------------------------------------------------*
018700 2100-FILL-BUY-ORDER.
018800*---------------------------------------------------------------*
018900     PERFORM 2110-MARK-ORDER-FILLED.
019000     PERFORM 2500-OPEN-LONG-LOT.
019100     PERFORM 2300-ARM-SELL-ABOVE.
019200*---------------------------------------------------------------*
019300 2110-MARK-ORDER-FILLED.
019400*---------------------------------------------------------------*
019500     SET ORD-FILLED (GRD-ORDER-IDX)   TO TRUE.
019600     SUBTRACT 1                       FROM GRD-PENDING-ORDER-CNT.
019700     MOVE GRD-TICK-PRICE-WS           TO ORD-FILLED-PRICE
019800                                            (GRD-ORDER-IDX).
019900     ADD 1                            TO ST-TOTAL-TRADES.
020000*---------------------------------------------------------------*
020100 2200-FILL-SELL-ORDER.
020200*---------------------------------------------------------------*
020300     PERFORM 2110-MARK-ORDER-FILLED.
020400     MOVE ORD-QTY (GRD-ORDER-IDX)     TO WS-CLOSE-QTY.
020500     PERFORM 5000-CLOSE-LOTS-FIFO.
020600     PERFORM 2400-ARM-BUY-BELOW.
020700*---------------------------------------------------------------*
020800*    OPEN A NEW LONG LOT ON A BUY FILL, SUBJECT TO THE TOTAL-
020900*    EXPOSURE LIMIT.  THE FILL AND THE SELL RE-ARM HAPPEN
021000*    EITHER WAY - ONLY THE LOT ITSELF IS REFUSED.
021100*---------------------------------------------------------------*
021200 2500-OPEN-LONG-LOT.
021300*---------------------------------------------------------------*
021400     COMPUTE WS-NEW-EXPOSURE ROUNDED =
021500         ORD-QTY (GRD-ORDER-IDX) * GRD-TICK-PRICE-WS.
021600     IF ST-TOTAL-EXPOSURE + WS-NEW-EXPOSURE > RSK-MAX-EXPOSURE
021700         MOVE ORD-QTY (GRD-ORDER-IDX) TO WS-MSG-QTY-EDIT
021800         MOVE SPACES                  TO GRD-MSG-LINE (GRD-MSG-CNT
021900                                            + 1)
022000         STRING 'WARNING - EXPOSURE LIMIT WOULD BE EXCEEDED, '
022100             DELIMITED SIZE
022200             WS-MSG-QTY-EDIT          DELIMITED SIZE
022300             ' NOT OPENED' DELIMITED SIZE
022400             INTO GRD-MSG-LINE (GRD-MSG-CNT + 1)
022500         ADD 1                        TO GRD-MSG-CNT
022600     ELSE
022700         ADD 1                        TO GRD-POSITION-CNT
022800         SET GRD-POSITION-IDX         TO GRD-POSITION-CNT
022900         MOVE ORD-QTY (GRD-ORDER-IDX) TO POS-QTY (GRD-POSITION-IDX)
023000         MOVE GRD-TICK-PRICE-WS       TO
023100             POS-ENTRY-PRICE (GRD-POSITION-IDX)
023200         ADD WS-NEW-EXPOSURE          TO ST-TOTAL-EXPOSURE
023300     END-IF.
023400*---------------------------------------------------------------*
023500*    ARM A SELL ONE GRID LEVEL ABOVE THE FILL - THE LOWEST
023600*    CONFIGURED GRID PRICE STRICTLY GREATER THAN THE FILL.
023700*---------------------------------------------------------------*
023800 2300-ARM-SELL-ABOVE.
023900*---------------------------------------------------------------*
024000     MOVE 'N'                         TO WS-FOUND-SW.
024100     PERFORM 2310-CHECK-SELL-ARM-LEVEL
024200         VARYING WS-GRID-IDX FROM 1 BY 1
024300         UNTIL WS-GRID-IDX > GRD-GRID-LEVEL-CNT.
024400     IF WS-FOUND
024500         PERFORM 4000-CREATE-ORDER-SELL
024600     END-IF.
024700*---------------------------------------------------------------*
024800 2310-CHECK-SELL-ARM-LEVEL.
024900*---------------------------------------------------------------*
025000     IF GRD-GRID-PRICE (WS-GRID-IDX) > GRD-TICK-PRICE-WS
025100         AND NOT WS-FOUND
025200         MOVE GRD-GRID-PRICE (WS-GRID-IDX) TO WS-BEST-GRID-PRICE
025300         MOVE 'Y'                     TO WS-FOUND-SW
025400     END-IF.
025500*---------------------------------------------------------------*
025600*    ARM A BUY ONE GRID LEVEL BELOW THE FILL - THE HIGHEST
025700*    CONFIGURED GRID PRICE STRICTLY LESS THAN THE FILL.
025800*---------------------------------------------------------------*
025900 2400-ARM-BUY-BELOW.
026000*---------------------------------------------------------------*
026100     MOVE 'N'                         TO WS-FOUND-SW.
026200     PERFORM 2410-CHECK-BUY-ARM-LEVEL
026300         VARYING WS-GRID-IDX FROM GRD-GRID-LEVEL-CNT BY -1
026400         UNTIL WS-GRID-IDX < 1.
026500     IF WS-FOUND
026600         PERFORM 4000-CREATE-ORDER-BUY
026700     END-IF.
026800*---------------------------------------------------------------*
026900 2410-CHECK-BUY-ARM-LEVEL.
027000*---------------------------------------------------------------*
027100     IF GRD-GRID-PRICE (WS-GRID-IDX) < GRD-TICK-PRICE-WS
027200         AND NOT WS-FOUND
027300         MOVE GRD-GRID-PRICE (WS-GRID-IDX) TO WS-BEST-GRID-PRICE
027400         MOVE 'Y'                     TO WS-FOUND-SW
027500     END-IF.
027600*---------------------------------------------------------------*
027700*    ORDER CREATION, SHARED BY GRID SEEDING (VIA GRDBATCH) AND
027800*    RE-ARMING (ABOVE).  SILENT REFUSAL WHEN THE OPEN-ORDER
027900*    LIMIT WOULD BE EXCEEDED - THIS IS THE RE-ARM PATH, THE
028000*    SEED PATH ENFORCES THE SAME LIMIT ITSELF IN GRDBATCH.
028100*---------------------------------------------------------------*
028200 4000-CREATE-ORDER-BUY.
028300*---------------------------------------------------------------*
028400     IF GRD-PENDING-ORDER-CNT < RSK-MAX-OPEN-ORDERS
028500         ADD 1                        TO GRD-ORDER-CNT
028600         SET GRD-ORDER-IDX            TO GRD-ORDER-CNT
028700         ADD 1                        TO GRD-NEXT-ORDER-ID
028800         MOVE GRD-NEXT-ORDER-ID       TO ORD-ID (GRD-ORDER-IDX)
028900         MOVE 'BUY '                  TO ORD-TYPE (GRD-ORDER-IDX)
029000         MOVE WS-BEST-GRID-PRICE      TO ORD-PRICE (GRD-ORDER-IDX)
029100         MOVE RSK-QTY-PER-GRID        TO ORD-QTY (GRD-ORDER-IDX)
029200         SET ORD-PENDING (GRD-ORDER-IDX) TO TRUE
029300         ADD 1                        TO GRD-PENDING-ORDER-CNT
029400         MOVE ZERO                    TO
029500             ORD-FILLED-PRICE (GRD-ORDER-IDX)
029600     END-IF.
029700*---------------------------------------------------------------*
029800 4000-CREATE-ORDER-SELL.
029900*---------------------------------------------------------------*
030000     IF GRD-PENDING-ORDER-CNT < RSK-MAX-OPEN-ORDERS
030100         ADD 1                        TO GRD-ORDER-CNT
030200         SET GRD-ORDER-IDX            TO GRD-ORDER-CNT
030300         ADD 1                        TO GRD-NEXT-ORDER-ID
030400         MOVE GRD-NEXT-ORDER-ID       TO ORD-ID (GRD-ORDER-IDX)
030500         MOVE 'SELL'                  TO ORD-TYPE (GRD-ORDER-IDX)
030600         MOVE WS-BEST-GRID-PRICE      TO ORD-PRICE (GRD-ORDER-IDX)
030700         MOVE RSK-QTY-PER-GRID        TO ORD-QTY (GRD-ORDER-IDX)
030800         SET ORD-PENDING (GRD-ORDER-IDX) TO TRUE
030900         ADD 1                        TO GRD-PENDING-ORDER-CNT
031000         MOVE ZERO                    TO
031100             ORD-FILLED-PRICE (GRD-ORDER-IDX)
031200     END-IF.
031300*---------------------------------------------------------------*
031400*    CLOSE OPEN LOTS FIFO FOR WS-CLOSE-QTY AT THE EXIT PRICE IN
031500*    GRD-TICK-PRICE-WS - CALLER MUST SET WS-CLOSE-QTY AND LEAVE
031600*    THE EXIT PRICE IN GRD-TICK-PRICE-WS BEFORE PERFORMING THIS
031700*    PARAGRAPH.
031800*---------------------------------------------------------------*
031900 5000-CLOSE-LOTS-FIFO.
032000*---------------------------------------------------------------*
032100     MOVE WS-CLOSE-QTY                TO WS-REMAIN-QTY.
032200     SET GRD-POSITION-IDX             TO 1.
032300     PERFORM 5100-CLOSE-ONE-LOT
032400         VARYING GRD-POSITION-IDX FROM 1 BY 1
032500         UNTIL GRD-POSITION-IDX > GRD-POSITION-CNT
032600             OR WS-REMAIN-QTY NOT > 0.
032700     PERFORM 5200-COMPACT-POSITION-TABLE.
032800*---------------------------------------------------------------*
032900 5100-CLOSE-ONE-LOT.
033000*---------------------------------------------------------------*
033100     IF POS-QTY (GRD-POSITION-IDX) > 0
033200         AND WS-REMAIN-QTY > 0
033300         IF POS-QTY (GRD-POSITION-IDX) < WS-REMAIN-QTY
033400             MOVE POS-QTY (GRD-POSITION-IDX) TO WS-CLOSE-QTY
033500         ELSE
033600             MOVE WS-REMAIN-QTY       TO WS-CLOSE-QTY
033700         END-IF
033800         COMPUTE WS-SLICE-PNL ROUNDED =
033900             WS-CLOSE-QTY * (GRD-TICK-PRICE-WS -
034000                 POS-ENTRY-PRICE (GRD-POSITION-IDX))
034100         ADD WS-SLICE-PNL             TO ST-TOTAL-PROFIT
034200         IF WS-SLICE-PNL > 0
034300             ADD 1                    TO ST-WINNING-TRADES
034400         ELSE
034500             ADD 1                    TO ST-LOSING-TRADES
034600         END-IF
034700         COMPUTE WS-CLOSE-EXPOSURE ROUNDED =
034800             WS-CLOSE-QTY * POS-ENTRY-PRICE (GRD-POSITION-IDX)
034900         SUBTRACT WS-CLOSE-EXPOSURE   FROM ST-TOTAL-EXPOSURE
035000         SUBTRACT WS-CLOSE-QTY        FROM
035100             POS-QTY (GRD-POSITION-IDX)
035200         SUBTRACT WS-CLOSE-QTY        FROM WS-REMAIN-QTY
035300     END-IF.
035400*---------------------------------------------------------------*
035500*    REMOVE ZERO-QUANTITY LOTS FROM THE TABLE, PRESERVING THE
035600*    OLDEST-FIRST ORDER OF WHAT REMAINS.
035700*---------------------------------------------------------------*
035800 5200-COMPACT-POSITION-TABLE.
035900*---------------------------------------------------------------*
036000     MOVE GRD-POSITION-CNT            TO WS-SNAP-LOT-CNT.
036100     MOVE 0                           TO GRD-POSITION-CNT.
036200     PERFORM 5210-COMPACT-ONE-LOT
036300         VARYING WS-LOT-IDX FROM 1 BY 1
036400         UNTIL WS-LOT-IDX > WS-SNAP-LOT-CNT.
036500*---------------------------------------------------------------*
036600 5210-COMPACT-ONE-LOT.
036700*---------------------------------------------------------------*
036800     IF POS-QTY (WS-LOT-IDX) > 0
036900         ADD 1                        TO GRD-POSITION-CNT
037000         IF GRD-POSITION-CNT NOT = WS-LOT-IDX
037100             MOVE POS-ENTRY-DATA (WS-LOT-IDX) TO
037200                 POS-ENTRY-DATA (GRD-POSITION-CNT)
037300         END-IF
037400     END-IF.
037500*---------------------------------------------------------------*
037600*    RISK PASS - WALK A SNAPSHOT OF THE LOT COUNT TAKEN AT PASS
037700*    START.  LOTS OPENED DURING 2000-FILL-PASS ON THIS SAME
037800*    TICK ARE THEREFORE ALREADY SUBJECT TO THE RISK CHECK, BUT
037900*    A LOT CLOSED (AND COMPACTED AWAY) DURING THIS PASS DOES
038000*    NOT SHIFT WHICH SLOTS THE REMAINING ITERATIONS INSPECT
038100*    BECAUSE COMPACTION ONLY EVER MOVES LOTS TOWARD THE FRONT.
038200*    THE SCAN IS DRIVEN OFF ITS OWN WS-RISK-IDX, NOT THE SHARED
038300*    GRD-POSITION-IDX - 5000-CLOSE-LOTS-FIFO RE-DRIVES THAT ONE
038400*    FROM 1 FOR ITS OWN INNER SCAN WHEN A STOP-LOSS OR TAKE-
038500*    PROFIT TRIGGERS, AND WE CANNOT LET IT CLOBBER OUR OWN PLACE
038600*    IN THE OUTER SCAN.  SAME SEPARATION AS WS-FILL-IDX/
038700*    GRD-ORDER-IDX ABOVE IN 2000-FILL-PASS.               GB-032
038800*---------------------------------------------------------------*
038900 3000-RISK-PASS.
039000*---------------------------------------------------------------*
039100     MOVE GRD-POSITION-CNT            TO WS-SNAP-LOT-CNT.
039200     PERFORM 3010-CHECK-ONE-LOT
039300         VARYING WS-RISK-IDX FROM 1 BY 1
039400         UNTIL WS-RISK-IDX > WS-SNAP-LOT-CNT
039500             OR WS-RISK-IDX > GRD-POSITION-CNT.
039600*---------------------------------------------------------------*
039700 3010-CHECK-ONE-LOT.
039800*---------------------------------------------------------------*
039900     SET GRD-POSITION-IDX             TO WS-RISK-IDX.
040000     IF POS-QTY (GRD-POSITION-IDX) > 0
040100         PERFORM 3050-COMPUTE-PNL-PCT
040200         PERFORM 3100-CHECK-STOP-LOSS
040300         PERFORM 3200-CHECK-TAKE-PROFIT
040400     END-IF.
040500*---------------------------------------------------------------*
040600 3050-COMPUTE-PNL-PCT.
040700*---------------------------------------------------------------*
040800     IF POS-ENTRY-PRICE (GRD-POSITION-IDX) = 0
040900         MOVE 0                       TO WS-PNL-PCT
041000     ELSE
041100         COMPUTE WS-PNL-PCT ROUNDED =
041200             (GRD-TICK-PRICE-WS -
041300                 POS-ENTRY-PRICE (GRD-POSITION-IDX))
041400             / POS-ENTRY-PRICE (GRD-POSITION-IDX) * 100
041500     END-IF.
041600*---------------------------------------------------------------*
041700 3100-CHECK-STOP-LOSS.
041800*---------------------------------------------------------------*
041900     IF WS-PNL-PCT NOT > 0
042000         AND (0 - WS-PNL-PCT) >= RSK-STOP-LOSS-PCT
042100         AND POS-QTY (GRD-POSITION-IDX) > 0
042200         MOVE POS-QTY (GRD-POSITION-IDX) TO WS-CLOSE-QTY
042300         MOVE GRD-TICK-PRICE-WS       TO WS-MSG-PRICE-EDIT
042400         MOVE WS-PNL-PCT              TO WS-MSG-PCT-EDIT
042500         MOVE SPACES                  TO GRD-MSG-LINE
042600                                            (GRD-MSG-CNT + 1)
042700         STRING 'STOP-LOSS CLOSE AT ' DELIMITED SIZE
042800             WS-MSG-PRICE-EDIT       DELIMITED SIZE
042900             ', PCT ' DELIMITED SIZE
043000             WS-MSG-PCT-EDIT         DELIMITED SIZE
043100             INTO GRD-MSG-LINE (GRD-MSG-CNT + 1)
043200         ADD 1                        TO GRD-MSG-CNT
043300         PERFORM 5000-CLOSE-LOTS-FIFO
043400     END-IF.
043500*---------------------------------------------------------------*
043600 3200-CHECK-TAKE-PROFIT.
043700*---------------------------------------------------------------*
043800     IF WS-PNL-PCT >= RSK-TAKE-PROFIT-PCT
043900         AND POS-QTY (GRD-POSITION-IDX) > 0
044000         MOVE POS-QTY (GRD-POSITION-IDX) TO WS-CLOSE-QTY
044100         MOVE GRD-TICK-PRICE-WS       TO WS-MSG-PRICE-EDIT
044200         MOVE WS-PNL-PCT              TO WS-MSG-PCT-EDIT
044300         MOVE SPACES                  TO GRD-MSG-LINE
044400                                            (GRD-MSG-CNT + 1)
044500         STRING 'TAKE-PROFIT CLOSE AT ' DELIMITED SIZE
044600             WS-MSG-PRICE-EDIT       DELIMITED SIZE
044700             ', PCT ' DELIMITED SIZE
044800             WS-MSG-PCT-EDIT         DELIMITED SIZE
044900             INTO GRD-MSG-LINE (GRD-MSG-CNT + 1)
045000         ADD 1                        TO GRD-MSG-CNT
045100         PERFORM 5000-CLOSE-LOTS-FIFO
045200     END-IF.
045300*---------------------------------------------------------------*
045400*    LIFECYCLE PARAGRAPHS - NOT ON GRDBATCH'S NORMAL END-OF-RUN
045500*    PATH TODAY (SEE GB-030 ABOVE), CARRIED HERE SO THE DESK
045600*    CAN WIRE A MID-RUN OPERATOR STOP TO GRDENGIN WITHOUT A
045700*    NEW SUBPROGRAM.
045800*---------------------------------------------------------------*
045900 6000-CANCEL-ALL-ORDERS.
046000*---------------------------------------------------------------*
046100     PERFORM 6010-CANCEL-ONE-ORDER
046200         VARYING GRD-ORDER-IDX FROM 1 BY 1
046300         UNTIL GRD-ORDER-IDX > GRD-ORDER-CNT.
046400*---------------------------------------------------------------*
046500 6010-CANCEL-ONE-ORDER.
046600*---------------------------------------------------------------*
046700     IF ORD-PENDING (GRD-ORDER-IDX)
046800         SUBTRACT 1                   FROM GRD-PENDING-ORDER-CNT
046900         SET ORD-CANCELLED (GRD-ORDER-IDX) TO TRUE
047000     END-IF.
047100*---------------------------------------------------------------*
047200*    CLOSE EVERY OPEN LOT AT ITS OWN FULL QUANTITY - NOT WIRED
047300*    THROUGH 5000-CLOSE-LOTS-FIFO'S WS-CLOSE-QTY/WS-REMAIN-QTY
047400*    "REQUESTED TOTAL" MACHINERY, SINCE THAT PAIR IS ONLY WIDE
047500*    ENOUGH TO HOLD ONE LOT'S WORTH (PIC S9(05)V9999) AND A
047600*    STRATEGY CAN CARRY UP TO 500 OPEN LOTS AT ONCE - SUMMING
047700*    THEM INTO ONE "CLOSE THIS MUCH" TARGET OVERFLOWS LONG
047800*    BEFORE THE POSITION TABLE DOES.  EACH LOT'S OWN POS-QTY
047900*    ALREADY FITS WS-CLOSE-QTY BY DEFINITION, SO CLOSING ONE
048000*    LOT AT A TIME SIDESTEPS THE WIDTH PROBLEM ENTIRELY.    GB-036
048100 6100-CLOSE-ALL-POSITIONS.
048200*---------------------------------------------------------------*
048300     PERFORM 6110-CLOSE-ONE-LOT-FULL
048400         VARYING GRD-POSITION-IDX FROM 1 BY 1
048500         UNTIL GRD-POSITION-IDX > GRD-POSITION-CNT.
048600     PERFORM 5200-COMPACT-POSITION-TABLE.
048700*---------------------------------------------------------------*
048800*    BOOKS THE SAME P&L/EXPOSURE ARITHMETIC AS 5100-CLOSE-ONE-
048900*    LOT BUT NEVER SPLITS A LOT - THERE IS NO "REMAINING TO
049000*    CLOSE" TO CARRY BETWEEN SLOTS, EVERY LOT GOES TO ZERO.
049100*---------------------------------------------------------------*
049200 6110-CLOSE-ONE-LOT-FULL.
049300*---------------------------------------------------------------*
049400     IF POS-QTY (GRD-POSITION-IDX) > 0
049500         MOVE POS-QTY (GRD-POSITION-IDX) TO WS-CLOSE-QTY
049600         COMPUTE WS-SLICE-PNL ROUNDED =
049700             WS-CLOSE-QTY * (GRD-TICK-PRICE-WS -
049800                 POS-ENTRY-PRICE (GRD-POSITION-IDX))
049900         ADD WS-SLICE-PNL             TO ST-TOTAL-PROFIT
050000         IF WS-SLICE-PNL > 0
050100             ADD 1                    TO ST-WINNING-TRADES
050200         ELSE
050300             ADD 1                    TO ST-LOSING-TRADES
050400         END-IF
050500         COMPUTE WS-CLOSE-EXPOSURE ROUNDED =
050600             WS-CLOSE-QTY * POS-ENTRY-PRICE (GRD-POSITION-IDX)
050700         SUBTRACT WS-CLOSE-EXPOSURE   FROM ST-TOTAL-EXPOSURE
050800         MOVE 0                       TO POS-QTY (GRD-POSITION-IDX)
050900     END-IF.
051000*---------------------------------------------------------------*
051100 6200-STOP-STRATEGY.
051200*---------------------------------------------------------------*
051300     SET GRD-STRATEGY-STOPPED         TO TRUE.
051400     PERFORM 6000-CANCEL-ALL-ORDERS.
051500     IF NOT GRD-PRICE-SEEN
051600*        NO PRICE EVER PROCESSED - USE THE MIDDLE GRID PRICE,
051700*        INTEGER DIVISION, PER THE 03/25/98 DESIGN NOTE.
051800         DIVIDE GRD-GRID-LEVEL-CNT BY 2 GIVING WS-GRID-IDX
051900         SET GRD-GRID-IDX             TO WS-GRID-IDX
052000         MOVE GRD-GRID-PRICE (GRD-GRID-IDX) TO GRD-TICK-PRICE-WS
052100     END-IF.
052200     PERFORM 6100-CLOSE-ALL-POSITIONS.
