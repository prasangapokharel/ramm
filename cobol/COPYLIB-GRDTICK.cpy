000100******************************************************** GRDTICK
000200*                                                               *
000300* GRDTICK   - MARKET PRICE TICK RECORD LAYOUT                  *
000400*             ONE RECORD PER TICK, LINE SEQUENTIAL INPUT.       *
000500*             15 BYTES OF DATA, NO FILLER - RECORD IS FIXED     *
000600*             AT THE WIDTH THE FEED SUPPLIES.                   *
000700*                                                                *
000800* MAINTENENCE LOG                                                *
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001000* --------- ------------  --------------------------------------*
001100* 03/11/98 R MCELROY      CREATED FOR GRID BATCH PROJECT   GB-001*
001200*                                                               *
001300*****************************************************************
001400 01  GRD-TICK-RECORD.
001500     05  TICK-SEQ                        PIC 9(06).
001600     05  TICK-PRICE                      PIC 9(07)V99.
