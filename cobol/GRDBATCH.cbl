000100*****************************************************************
000200* PROGRAM NAME:    GRDBATCH
000300* ORIGINAL AUTHOR: R MCELROY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/98 R MCELROY      CREATED FOR GRID BATCH PROJECT   GB-002
000900* 03/25/98 R MCELROY      DRAIN STOP-LOSS/TAKE-PROFIT MSGS GB-003
001000*                         FROM GRDENGIN AFTER EACH CALL.
001100* 07/02/98 R MCELROY      ROUTE ENGINE WARNING TEXT TO      GB-004
001200*                         RUN-LOG INSTEAD OF DISPLAY.
001300* 11/19/99 R MCELROY      Y2K SWEEP - NO DATE FIELDS HELD   GB-014
001400*                         IN THIS PROGRAM, NOTHING TO FIX.
001500* 04/06/01 T OYELARAN     WIDENED MESSAGE DRAIN LOOP BOUND  GB-022
001600*                         TO MATCH GRDTAB'S 20-SLOT TABLE.
001700* 09/14/03 T OYELARAN     ADDED DERIVED-STATISTICS STEP     GB-031
001800*                         (WIN RATE, UNREALIZED PNL, OPEN
001900*                         POSITIONS, PENDING ORDERS) AHEAD
002000*                         OF THE SUMMARY REPORT - THESE ARE
002100*                         NOT MAINTAINED TICK BY TICK.
002200* 03/02/04 T OYELARAN     COMPILE FAILED - WS-BEST-GRID-PRICE  GB-034
002300*                         WAS NEVER DECLARED HERE, ONLY IN
002400*                         GRDENGIN'S OWN WORKING-STORAGE, BUT
002500*                         1310/1320/1330 REFERENCE IT.  ADDED
002600*                         OUR OWN COPY NEXT TO WS-GRID-SPACING.
002700* 08/09/04 T OYELARAN     1320/1330 SEED-ORDER GATE WAS TESTING GB-035
002800*                         GRD-ORDER-CNT (TOTAL SLOTS EVER USED)
002900*                         AGAINST MAX-OPEN-ORDERS INSTEAD OF THE
003000*                         COUNT STILL PENDING.  NOW GATES ON THE
003100*                         NEW GRD-PENDING-ORDER-CNT FROM GRDTAB.
003200*
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500*---------------------------------------------------------------*
003600 PROGRAM-ID.     GRDBATCH.
003700 AUTHOR.         R MCELROY.
003800 INSTALLATION.   MARKET RISK SYSTEMS.
003900 DATE-WRITTEN.   03/11/98.
004000 DATE-COMPILED.
004100 SECURITY.       NON-CONFIDENTIAL.
004200*---------------------------------------------------------------*
004300*    GRDBATCH IS THE GRID TRADING BATCH SIMULATOR/DRIVER.  IT
004400*    READS ONE CONFIGURATION RECORD, VALIDATES IT, BUILDS AND
004500*    SEEDS THE PRICE GRID, THEN FEEDS THE MARKET-PRICE TICK FILE
004600*    TO GRDENGIN ONE TICK AT A TIME.  AT END OF FILE IT WRITES
004700*    THE END-OF-RUN SUMMARY TO RUN-LOG AND THE FINAL STRATEGY
004800*    STATE TO STATE-OUT.
004900*---------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100*---------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*---------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3096.
005500 OBJECT-COMPUTER. IBM-3096.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT CONFIG-FILE ASSIGN TO CFGDD
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS CONFIG-FILE-STATUS.
006500*
006600     SELECT TICK-FILE ASSIGN TO TIKDD
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS TICK-FILE-STATUS.
006900*
007000     SELECT RUN-LOG ASSIGN TO LOGDD
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS RUN-LOG-STATUS.
007300*
007400     SELECT STATE-OUT ASSIGN TO STODD
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS STATE-OUT-STATUS.
007700*---------------------------------------------------------------*
007800 DATA DIVISION.
007900*---------------------------------------------------------------*
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  CONFIG-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 COPY GRDCFG.
008500*---------------------------------------------------------------*
008600 FD  TICK-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 COPY GRDTICK.
008900*---------------------------------------------------------------*
009000 FD  RUN-LOG
009100     LABEL RECORDS ARE STANDARD.
009200 01  RUN-LOG-LINE                     PIC X(132).
009300*---------------------------------------------------------------*
009400 FD  STATE-OUT
009500     LABEL RECORDS ARE STANDARD.
009600 01  STATE-OUT-LINE                   PIC X(132).
009700*---------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------*
010000 01  WS-SWITCHES-MISC-FIELDS.
010100     05  CONFIG-FILE-STATUS           PIC X(02).
010200         88  CONFIG-FILE-OK                    VALUE '00'.
010300         88  CONFIG-FILE-EOF                   VALUE '10'.
010400     05  TICK-FILE-STATUS             PIC X(02).
010500         88  TICK-FILE-OK                      VALUE '00'.
010600         88  TICK-FILE-EOF                     VALUE '10'.
010700     05  RUN-LOG-STATUS               PIC X(02).
010800         88  RUN-LOG-OK                        VALUE '00'.
010900     05  STATE-OUT-STATUS             PIC X(02).
011000         88  STATE-OUT-OK                      VALUE '00'.
011100     05  WS-ABEND-SW                  PIC X(01) VALUE 'N'.
011200         88  WS-ABEND                          VALUE 'Y'.
011300     05  WS-TICK-EOF-SW               PIC X(01) VALUE 'N'.
011400         88  WS-TICK-EOF                       VALUE 'Y'.
011500*---------------------------------------------------------------*
011600*    A SHORT REASON CODE LEADS THE FREE-TEXT ABEND MESSAGE SO
011700*    THE OPERATOR CAN GREP THE RUN-LOG FOR A PARTICULAR CHECK
011800*    WITHOUT PARSING THE FULL SENTENCE - REDEFINES #1 OF THIS
011900*    PROGRAM GIVES 1190-ABEND-CONFIG THE WHOLE 60 BYTES BACK
012000*    AS A SINGLE FIELD WHEN IT BUILDS THE RUN-LOG LINE.
012100 01  WS-ABEND-REASON.
012200     05  WS-ABEND-RSN-CODE            PIC X(04) VALUE SPACES.
012300     05  WS-ABEND-RSN-TEXT            PIC X(56) VALUE SPACES.
012400 01  WS-ABEND-REASON-ALL REDEFINES WS-ABEND-REASON
012500         PIC X(60).
012600*---------------------------------------------------------------*
012700 01  WS-SUBSCRIPTS-MISC.
012800     05  WS-GRID-BLD-IDX              PIC S9(03) COMP.
012900     05  WS-SEED-IDX                  PIC S9(03) COMP.
013000     05  WS-MID-LEVEL                 PIC S9(03) COMP.
013100     05  WS-LEVELS-MINUS-1            PIC S9(03) COMP.
013200     05  WS-STAT-IDX                  PIC S9(03) COMP.
013300     05  WS-PEND-ORDER-COUNT          PIC S9(05) COMP.
013400*---------------------------------------------------------------*
013500*    UNROUNDED GRID SPACING, CARRIED AT QUANTITY PRECISION SO
013600*    ROUNDING HAPPENS ONCE, AT EACH STORED GRID PRICE.
013700*---------------------------------------------------------------*
013800 01  WS-GRID-SPACING                  PIC S9(07)V9999.
013900*---------------------------------------------------------------*
014000*    GRID PRICE HOLDING AREA - 1310-SEED-ONE-LEVEL COPIES THE
014100*    LEVEL'S GRID PRICE HERE BEFORE CALLING THE SEED-ORDER-BUY/
014200*    SEED-ORDER-SELL PARAGRAPHS, SAME ROLE THIS FIELD PLAYS IN
014300*    GRDENGIN'S OWN RE-ARM PARAGRAPHS.
014400*---------------------------------------------------------------*
014500 01  WS-BEST-GRID-PRICE               PIC 9(07)V99.
014600*---------------------------------------------------------------*
014700*    UNREALIZED P AND L WORK FIELD - WIDER THAN THE STATISTICS
014800*    RECORD'S OWN ST-UNREALIZED-PNL SO A RUN WITH MANY OPEN
014900*    LOTS CANNOT OVERFLOW THE ACCUMULATOR WHILE IT IS BEING
015000*    BUILT UP LOT BY LOT.
015100*---------------------------------------------------------------*
015200 01  WS-UNREAL-PNL-WORK                PIC S9(09)V99.
015300*---------------------------------------------------------------*
015400*    SEED-MESSAGE BUILD AREA - "INITIALIZING GRID..." PROGRESS
015500*    LINE EDIT FIELDS.
015600*---------------------------------------------------------------*
015700 01  WS-SEED-ORDER-TALLY               PIC S9(05) COMP VALUE 0.
015800 01  WS-SEED-MSG-AREA.
015900     05  WS-SEED-LEVELS-EDIT           PIC ZZ9.
016000     05  WS-SEED-ORDERS-EDIT           PIC ZZZZ9.
016100*---------------------------------------------------------------*
016200 COPY GRDTAB.
016300*---------------------------------------------------------------*
016400 COPY GRDFMT.
016500*---------------------------------------------------------------*
016600 PROCEDURE DIVISION.
016700*---------------------------------------------------------------*
016800 0000-MAIN-PROCESSING.
016900*---------------------------------------------------------------*
017000     PERFORM 1000-OPEN-FILES.
017100     PERFORM 1100-READ-VALIDATE-CONFIG.
017200     IF WS-ABEND
017300         PERFORM 9100-ABEND-STOP
017400     ELSE
017500         PERFORM 1200-BUILD-GRID-TABLE
017600         PERFORM 1300-SEED-GRID-ORDERS
017700         PERFORM 2000-PROCESS-TICK-FILE
017800         PERFORM 7000-COMPUTE-DERIVED-STATS
017900         PERFORM 8000-WRITE-SUMMARY-REPORT
018000         PERFORM 8500-WRITE-STATE-FILE
018100     END-IF.
018200     PERFORM 9000-CLOSE-FILES.
018300     GOBACK.
018400*---------------------------------------------------------------*
018500 1000-OPEN-FILES.
018600*---------------------------------------------------------------*
018700     OPEN INPUT  CONFIG-FILE.
018800     OPEN INPUT  TICK-FILE.
018900     OPEN OUTPUT RUN-LOG.
019000     OPEN OUTPUT STATE-OUT.
019100     IF NOT CONFIG-FILE-OK
019200         MOVE 'OPEN'                       TO WS-ABEND-RSN-CODE
019300         MOVE 'CONFIG-FILE FAILED TO OPEN' TO WS-ABEND-RSN-TEXT
019400         PERFORM 1190-ABEND-CONFIG
019500     END-IF.
019600*---------------------------------------------------------------*
019700 1100-READ-VALIDATE-CONFIG.
019800*---------------------------------------------------------------*
019900     IF NOT WS-ABEND
020000         READ CONFIG-FILE
020100             AT END
020200                 MOVE 'NREC'               TO WS-ABEND-RSN-CODE
020300                 MOVE 'CONFIG-FILE HAS NO RECORDS' TO
020400                     WS-ABEND-RSN-TEXT
020500                 PERFORM 1190-ABEND-CONFIG
020600         END-READ
020700     END-IF.
020800     IF NOT WS-ABEND
020900         PERFORM 1110-VALIDATE-BOUNDS
021000     END-IF.
021100     IF NOT WS-ABEND
021200         PERFORM 1120-VALIDATE-LEVELS
021300     END-IF.
021400     IF NOT WS-ABEND
021500         PERFORM 1130-VALIDATE-QTY
021600     END-IF.
021700     IF NOT WS-ABEND
021800         PERFORM 1140-DEFAULT-RISK-FIELDS
021900         PERFORM 1150-VALIDATE-QTY-VS-MAXPOS
022000     END-IF.
022100*---------------------------------------------------------------*
022200 1110-VALIDATE-BOUNDS.
022300*---------------------------------------------------------------*
022400     IF CFG-LOWER-BOUND NOT < CFG-UPPER-BOUND
022500         MOVE 'BND '                   TO WS-ABEND-RSN-CODE
022600         MOVE 'LOWER BOUND MUST BE LESS THAN UPPER BOUND' TO
022700             WS-ABEND-RSN-TEXT
022800         PERFORM 1190-ABEND-CONFIG
022900     END-IF.
023000*---------------------------------------------------------------*
023100 1120-VALIDATE-LEVELS.
023200*---------------------------------------------------------------*
023300     IF CFG-GRID-LEVELS < 2
023400         MOVE 'LVL '                   TO WS-ABEND-RSN-CODE
023500         MOVE 'GRID LEVELS MUST BE AT LEAST 2' TO
023600             WS-ABEND-RSN-TEXT
023700         PERFORM 1190-ABEND-CONFIG
023800     END-IF.
023900*---------------------------------------------------------------*
024000 1130-VALIDATE-QTY.
024100*---------------------------------------------------------------*
024200     IF CFG-QTY-PER-GRID = 0
024300         MOVE 'QTY '                   TO WS-ABEND-RSN-CODE
024400         MOVE 'QUANTITY PER GRID MUST BE GREATER THAN ZERO' TO
024500             WS-ABEND-RSN-TEXT
024600         PERFORM 1190-ABEND-CONFIG
024700     END-IF.
024800*---------------------------------------------------------------*
024900*    RISK FIELDS ARRIVING ZERO GET THE SHOP'S STANDARD DEFAULTS.
025000*---------------------------------------------------------------*
025100 1140-DEFAULT-RISK-FIELDS.
025200*---------------------------------------------------------------*
025300     MOVE CFG-QTY-PER-GRID            TO RSK-QTY-PER-GRID.
025400     IF CFG-MAX-POSN-SIZE = 0
025500         MOVE 1000.0000               TO RSK-MAX-POSN-SIZE
025600     ELSE
025700         MOVE CFG-MAX-POSN-SIZE       TO RSK-MAX-POSN-SIZE
025800     END-IF.
025900     IF CFG-STOP-LOSS-PCT = 0
026000         MOVE 5.00                    TO RSK-STOP-LOSS-PCT
026100     ELSE
026200         MOVE CFG-STOP-LOSS-PCT       TO RSK-STOP-LOSS-PCT
026300     END-IF.
026400     IF CFG-TAKE-PROFIT-PCT = 0
026500         MOVE 10.00                   TO RSK-TAKE-PROFIT-PCT
026600     ELSE
026700         MOVE CFG-TAKE-PROFIT-PCT     TO RSK-TAKE-PROFIT-PCT
026800     END-IF.
026900     IF CFG-MAX-OPEN-ORDERS = 0
027000         MOVE 20                      TO RSK-MAX-OPEN-ORDERS
027100     ELSE
027200         MOVE CFG-MAX-OPEN-ORDERS     TO RSK-MAX-OPEN-ORDERS
027300     END-IF.
027400     IF CFG-MAX-EXPOSURE = 0
027500         MOVE 10000.00                TO RSK-MAX-EXPOSURE
027600     ELSE
027700         MOVE CFG-MAX-EXPOSURE        TO RSK-MAX-EXPOSURE
027800     END-IF.
027900*---------------------------------------------------------------*
028000 1150-VALIDATE-QTY-VS-MAXPOS.
028100*---------------------------------------------------------------*
028200     IF CFG-QTY-PER-GRID > RSK-MAX-POSN-SIZE
028300         MOVE 'MAXP'                   TO WS-ABEND-RSN-CODE
028400         MOVE 'QTY PER GRID EXCEEDS MAX POSITION SIZE' TO
028500             WS-ABEND-RSN-TEXT
028600         PERFORM 1190-ABEND-CONFIG
028700     END-IF.
028800*---------------------------------------------------------------*
028900 1190-ABEND-CONFIG.
029000*---------------------------------------------------------------*
029100     SET WS-ABEND                     TO TRUE.
029200     MOVE SPACES                      TO RUN-LOG-LINE.
029300     STRING 'FATAL - CONFIG REJECTED (' DELIMITED SIZE
029400         WS-ABEND-RSN-CODE            DELIMITED SIZE
029500         ') - '                       DELIMITED SIZE
029600         WS-ABEND-RSN-TEXT            DELIMITED SIZE
029700         INTO RUN-LOG-LINE.
029800     DISPLAY RUN-LOG-LINE (1:80).
029900*---------------------------------------------------------------*
030000 9100-ABEND-STOP.
030100*---------------------------------------------------------------*
030200     IF RUN-LOG-OK
030300         WRITE RUN-LOG-LINE
030400     END-IF.
030500*---------------------------------------------------------------*
030600*    SPACING = (UPPER - LOWER) / (LEVELS - 1), UNROUNDED.  EACH
030700*    STORED GRID PRICE IS ROUNDED INDEPENDENTLY - SEE THE
030800*    03/11/98 DESIGN NOTE IN THE COPYBOOK.
030900*---------------------------------------------------------------*
031000 1200-BUILD-GRID-TABLE.
031100*---------------------------------------------------------------*
031200     MOVE CFG-GRID-LEVELS              TO GRD-GRID-LEVEL-CNT.
031300     SUBTRACT 1 FROM CFG-GRID-LEVELS   GIVING WS-LEVELS-MINUS-1.
031400     COMPUTE WS-GRID-SPACING =
031500         (CFG-UPPER-BOUND - CFG-LOWER-BOUND) / WS-LEVELS-MINUS-1.
031600     PERFORM 1210-BUILD-ONE-GRID-LEVEL
031700         VARYING WS-GRID-BLD-IDX FROM 1 BY 1
031800         UNTIL WS-GRID-BLD-IDX > GRD-GRID-LEVEL-CNT.
031900*---------------------------------------------------------------*
032000 1210-BUILD-ONE-GRID-LEVEL.
032100*---------------------------------------------------------------*
032200     COMPUTE GRD-GRID-PRICE (WS-GRID-BLD-IDX) ROUNDED =
032300         CFG-LOWER-BOUND +
032400             ((WS-GRID-BLD-IDX - 1) * WS-GRID-SPACING).
032500*---------------------------------------------------------------*
032600*    SEED THE GRID - LEVELS BELOW THE MID POINT GET A RESTING
032700*    BUY, LEVELS ABOVE GET A RESTING SELL, THE MID LEVEL ITSELF
032800*    GETS NO ORDER.  MID = LEVELS DIV 2, INTEGER DIVISION, ZERO-
032900*    BASED LEVEL NUMBERING PER THE SPEC WALKTHROUGH.
033000*---------------------------------------------------------------*
033100 1300-SEED-GRID-ORDERS.
033200*---------------------------------------------------------------*
033300     MOVE 0                            TO GRD-ORDER-CNT.
033400     MOVE 0                            TO GRD-PENDING-ORDER-CNT.
033500     MOVE 0                            TO GRD-NEXT-ORDER-ID.
033600     MOVE 0                            TO WS-SEED-ORDER-TALLY.
033700     SET GRD-STRATEGY-ACTIVE           TO TRUE.
033800     DIVIDE GRD-GRID-LEVEL-CNT BY 2    GIVING WS-MID-LEVEL.
033900     PERFORM 1310-SEED-ONE-LEVEL
034000         VARYING WS-SEED-IDX FROM 1 BY 1
034100         UNTIL WS-SEED-IDX > GRD-GRID-LEVEL-CNT.
034200     PERFORM 1340-WRITE-SEED-MESSAGE.
034300*---------------------------------------------------------------*
034400 1310-SEED-ONE-LEVEL.
034500*---------------------------------------------------------------*
034600     IF WS-SEED-IDX - 1 < WS-MID-LEVEL
034700         MOVE GRD-GRID-PRICE (WS-SEED-IDX) TO WS-BEST-GRID-PRICE
034800         PERFORM 1320-CREATE-SEED-ORDER-BUY
034900     ELSE
035000         IF WS-SEED-IDX - 1 > WS-MID-LEVEL
035100             MOVE GRD-GRID-PRICE (WS-SEED-IDX) TO
035200                 WS-BEST-GRID-PRICE
035300             PERFORM 1330-CREATE-SEED-ORDER-SELL
035400         END-IF
035500     END-IF.
035600*---------------------------------------------------------------*
035700 1320-CREATE-SEED-ORDER-BUY.
035800*---------------------------------------------------------------*
035900     IF GRD-PENDING-ORDER-CNT < RSK-MAX-OPEN-ORDERS
036000         ADD 1                        TO GRD-ORDER-CNT
036100         SET GRD-ORDER-IDX            TO GRD-ORDER-CNT
036200         ADD 1                        TO GRD-NEXT-ORDER-ID
036300         MOVE GRD-NEXT-ORDER-ID       TO ORD-ID (GRD-ORDER-IDX)
036400         MOVE 'BUY '                  TO ORD-TYPE (GRD-ORDER-IDX)
036500         MOVE WS-BEST-GRID-PRICE      TO ORD-PRICE (GRD-ORDER-IDX)
036600         MOVE RSK-QTY-PER-GRID        TO ORD-QTY (GRD-ORDER-IDX)
036700         SET ORD-PENDING (GRD-ORDER-IDX) TO TRUE
036800         ADD 1                        TO GRD-PENDING-ORDER-CNT
036900         MOVE ZERO                    TO
037000             ORD-FILLED-PRICE (GRD-ORDER-IDX)
037100         ADD 1                        TO WS-SEED-ORDER-TALLY
037200     END-IF.
037300*---------------------------------------------------------------*
037400 1330-CREATE-SEED-ORDER-SELL.
037500*---------------------------------------------------------------*
037600     IF GRD-PENDING-ORDER-CNT < RSK-MAX-OPEN-ORDERS
037700         ADD 1                        TO GRD-ORDER-CNT
037800         SET GRD-ORDER-IDX            TO GRD-ORDER-CNT
037900         ADD 1                        TO GRD-NEXT-ORDER-ID
038000         MOVE GRD-NEXT-ORDER-ID       TO ORD-ID (GRD-ORDER-IDX)
038100         MOVE 'SELL'                  TO ORD-TYPE (GRD-ORDER-IDX)
038200         MOVE WS-BEST-GRID-PRICE      TO ORD-PRICE (GRD-ORDER-IDX)
038300         MOVE RSK-QTY-PER-GRID        TO ORD-QTY (GRD-ORDER-IDX)
038400         SET ORD-PENDING (GRD-ORDER-IDX) TO TRUE
038500         ADD 1                        TO GRD-PENDING-ORDER-CNT
038600         MOVE ZERO                    TO
038700             ORD-FILLED-PRICE (GRD-ORDER-IDX)
038800         ADD 1                        TO WS-SEED-ORDER-TALLY
038900     END-IF.
039000*---------------------------------------------------------------*
039100 1340-WRITE-SEED-MESSAGE.
039200*---------------------------------------------------------------*
039300     MOVE GRD-GRID-LEVEL-CNT           TO WS-SEED-LEVELS-EDIT.
039400     MOVE WS-SEED-ORDER-TALLY          TO WS-SEED-ORDERS-EDIT.
039500     MOVE SPACES                       TO RUN-LOG-LINE.
039600     STRING 'INITIALIZING GRID WITH ' DELIMITED SIZE
039700         WS-SEED-LEVELS-EDIT          DELIMITED SIZE
039800         ' LEVELS... CREATED '        DELIMITED SIZE
039900         WS-SEED-ORDERS-EDIT          DELIMITED SIZE
040000         ' INITIAL ORDERS'            DELIMITED SIZE
040100         INTO RUN-LOG-LINE.
040200     WRITE RUN-LOG-LINE.
040300*---------------------------------------------------------------*
040400*    MAIN TICK LOOP - ONE CALL TO GRDENGIN PER TICK, IN FILE
040500*    ORDER, UNTIL END OF FILE.  TICK COUNT IS UNBOUNDED.
040600*---------------------------------------------------------------*
040700 2000-PROCESS-TICK-FILE.
040800*---------------------------------------------------------------*
040900     PERFORM 2100-READ-TICK-RECORD.
041000     PERFORM 2050-PROCESS-ONE-TICK UNTIL WS-TICK-EOF.
041100*---------------------------------------------------------------*
041200 2050-PROCESS-ONE-TICK.
041300*---------------------------------------------------------------*
041400     PERFORM 2200-CALL-ENGINE.
041500     PERFORM 2300-WRITE-ENGINE-MESSAGES.
041600     PERFORM 2100-READ-TICK-RECORD.
041700*---------------------------------------------------------------*
041800 2100-READ-TICK-RECORD.
041900*---------------------------------------------------------------*
042000     READ TICK-FILE
042100         AT END
042200             SET WS-TICK-EOF          TO TRUE
042300         NOT AT END
042400             MOVE TICK-PRICE          TO GRD-TICK-PRICE-WS
042500     END-READ.
042600*---------------------------------------------------------------*
042700 2200-CALL-ENGINE.
042800*---------------------------------------------------------------*
042900     CALL 'GRDENGIN' USING GRD-RISK-PARMS, GRD-ENGINE-CONTROL,
043000         GRD-GRID-LEVEL-CNT, GRD-GRID-TABLE, GRD-ORDER-CNT,
043100         GRD-ORDER-TABLE, GRD-POSITION-CNT, GRD-POSITION-TABLE,
043200         GRD-STATISTICS, GRD-TICK-PRICE-WS, GRD-MSG-CNT,
043300         GRD-MESSAGE-TABLE
043400     END-CALL.
043500*---------------------------------------------------------------*
043600*    DRAIN GRDENGIN'S MESSAGE TABLE TO RUN-LOG - THE ENGINE HAS
043700*    NO FILES OF ITS OWN (SEE GRDENGIN'S 07/02/98 GB-004 NOTE).
043800*---------------------------------------------------------------*
043900 2300-WRITE-ENGINE-MESSAGES.
044000*---------------------------------------------------------------*
044100     PERFORM 2310-WRITE-ONE-ENGINE-MSG
044200         VARYING GRD-MSG-IDX FROM 1 BY 1
044300         UNTIL GRD-MSG-IDX > GRD-MSG-CNT.
044400*---------------------------------------------------------------*
044500 2310-WRITE-ONE-ENGINE-MSG.
044600*---------------------------------------------------------------*
044700     MOVE SPACES                       TO RUN-LOG-LINE.
044800     MOVE GRD-MSG-LINE (GRD-MSG-IDX)   TO RUN-LOG-LINE (1:80).
044900     WRITE RUN-LOG-LINE.
045000*---------------------------------------------------------------*
045100*    THESE FOUR STATISTICS ARE DERIVED AT REPORT TIME RATHER
045200*    THAN MAINTAINED TICK BY TICK - GB-031.
045300*---------------------------------------------------------------*
045400 7000-COMPUTE-DERIVED-STATS.
045500*---------------------------------------------------------------*
045600     MOVE GRD-POSITION-CNT             TO ST-OPEN-POSITIONS.
045700     MOVE 0                            TO WS-PEND-ORDER-COUNT.
045800     PERFORM 7010-COUNT-ONE-ORDER
045900         VARYING WS-STAT-IDX FROM 1 BY 1
046000         UNTIL WS-STAT-IDX > GRD-ORDER-CNT.
046100     MOVE WS-PEND-ORDER-COUNT          TO ST-PENDING-ORDERS.
046200     IF ST-TOTAL-TRADES = 0
046300         MOVE 0                        TO ST-WIN-RATE
046400     ELSE
046500         COMPUTE ST-WIN-RATE ROUNDED =
046600             ST-WINNING-TRADES / ST-TOTAL-TRADES * 100
046700     END-IF.
046800     MOVE 0                            TO WS-UNREAL-PNL-WORK.
046900     IF GRD-PRICE-SEEN
047000         PERFORM 7020-ADD-ONE-LOT-PNL
047100             VARYING WS-STAT-IDX FROM 1 BY 1
047200             UNTIL WS-STAT-IDX > GRD-POSITION-CNT
047300     END-IF.
047400     MOVE WS-UNREAL-PNL-WORK           TO ST-UNREALIZED-PNL.
047500*---------------------------------------------------------------*
047600 7010-COUNT-ONE-ORDER.
047700*---------------------------------------------------------------*
047800     IF ORD-PENDING (WS-STAT-IDX)
047900         ADD 1                        TO WS-PEND-ORDER-COUNT
048000     END-IF.
048100*---------------------------------------------------------------*
048200 7020-ADD-ONE-LOT-PNL.
048300*---------------------------------------------------------------*
048400     IF POS-QTY (WS-STAT-IDX) > 0
048500         COMPUTE WS-UNREAL-PNL-WORK ROUNDED = WS-UNREAL-PNL-WORK +
048600             (POS-QTY (WS-STAT-IDX) *
048700                 (ST-CURRENT-PRICE - POS-ENTRY-PRICE (WS-STAT-IDX)))
048800     END-IF.
048900*---------------------------------------------------------------*
049000*    END-OF-RUN SUMMARY, WRITTEN TO RUN-LOG - ONE LABELLED LINE
049100*    PER METRIC, NO CONTROL BREAKS (SINGLE INSTRUMENT PER RUN).
049200*---------------------------------------------------------------*
049300 8000-WRITE-SUMMARY-REPORT.
049400*---------------------------------------------------------------*
049500     WRITE RUN-LOG-LINE FROM GRD-RPT-BANNER-LINE.
049600     PERFORM 8110-WRITE-TOTAL-TRADES-LINE.
049700     PERFORM 8120-WRITE-WINNING-TRADES-LINE.
049800     PERFORM 8130-WRITE-LOSING-TRADES-LINE.
049900     PERFORM 8140-WRITE-WIN-RATE-LINE.
050000     PERFORM 8150-WRITE-TOTAL-PROFIT-LINE.
050100     PERFORM 8160-WRITE-UNREALIZED-PNL-LINE.
050200     PERFORM 8170-WRITE-OPEN-POSITIONS-LINE.
050300     PERFORM 8180-WRITE-PENDING-ORDERS-LINE.
050400*---------------------------------------------------------------*
050500 8110-WRITE-TOTAL-TRADES-LINE.
050600*---------------------------------------------------------------*
050700     MOVE ST-TOTAL-TRADES              TO RPT-TOTAL-TRADES.
050800     WRITE RUN-LOG-LINE FROM GRD-RPT-TOTAL-TRADES-LINE.
050900*---------------------------------------------------------------*
051000 8120-WRITE-WINNING-TRADES-LINE.
051100*---------------------------------------------------------------*
051200     MOVE ST-WINNING-TRADES            TO RPT-WINNING-TRADES.
051300     WRITE RUN-LOG-LINE FROM GRD-RPT-WINNING-TRADES-LINE.
051400*---------------------------------------------------------------*
051500 8130-WRITE-LOSING-TRADES-LINE.
051600*---------------------------------------------------------------*
051700     MOVE ST-LOSING-TRADES             TO RPT-LOSING-TRADES.
051800     WRITE RUN-LOG-LINE FROM GRD-RPT-LOSING-TRADES-LINE.
051900*---------------------------------------------------------------*
052000 8140-WRITE-WIN-RATE-LINE.
052100*---------------------------------------------------------------*
052200     MOVE ST-WIN-RATE                  TO RPT-WIN-RATE.
052300     WRITE RUN-LOG-LINE FROM GRD-RPT-WIN-RATE-LINE.
052400*---------------------------------------------------------------*
052500 8150-WRITE-TOTAL-PROFIT-LINE.
052600*---------------------------------------------------------------*
052700     MOVE ST-TOTAL-PROFIT              TO RPT-TOTAL-PROFIT.
052800     WRITE RUN-LOG-LINE FROM GRD-RPT-TOTAL-PROFIT-LINE.
052900*---------------------------------------------------------------*
053000 8160-WRITE-UNREALIZED-PNL-LINE.
053100*---------------------------------------------------------------*
053200     MOVE ST-UNREALIZED-PNL            TO RPT-UNREALIZED-PNL.
053300     WRITE RUN-LOG-LINE FROM GRD-RPT-UNREALIZED-PNL-LINE.
053400*---------------------------------------------------------------*
053500 8170-WRITE-OPEN-POSITIONS-LINE.
053600*---------------------------------------------------------------*
053700     MOVE ST-OPEN-POSITIONS            TO RPT-OPEN-POSITIONS.
053800     WRITE RUN-LOG-LINE FROM GRD-RPT-OPEN-POSITIONS-LINE.
053900*---------------------------------------------------------------*
054000 8180-WRITE-PENDING-ORDERS-LINE.
054100*---------------------------------------------------------------*
054200     MOVE ST-PENDING-ORDERS            TO RPT-PENDING-ORDERS.
054300     WRITE RUN-LOG-LINE FROM GRD-RPT-PENDING-ORDERS-LINE.
054400*---------------------------------------------------------------*
054500*    FINAL STRATEGY STATE - CONFIG ECHO, GRID PRICES, ALL
054600*    ORDERS, ALL OPEN POSITIONS, THE STATISTICS RECORD.
054700*---------------------------------------------------------------*
054800 8500-WRITE-STATE-FILE.
054900*---------------------------------------------------------------*
055000     PERFORM 8510-WRITE-CONFIG-LINE.
055100     PERFORM 8521-WRITE-ONE-GRID-LINE
055200         VARYING WS-STAT-IDX FROM 1 BY 1
055300         UNTIL WS-STAT-IDX > GRD-GRID-LEVEL-CNT.
055400     PERFORM 8531-WRITE-ONE-ORDER-LINE
055500         VARYING WS-STAT-IDX FROM 1 BY 1
055600         UNTIL WS-STAT-IDX > GRD-ORDER-CNT.
055700     PERFORM 8541-WRITE-ONE-POSITION-LINE
055800         VARYING WS-STAT-IDX FROM 1 BY 1
055900         UNTIL WS-STAT-IDX > GRD-POSITION-CNT.
056000     PERFORM 8550-WRITE-STATS-LINE.
056100*---------------------------------------------------------------*
056200 8510-WRITE-CONFIG-LINE.
056300*---------------------------------------------------------------*
056400     MOVE CFG-SYMBOL                   TO STA-CFG-SYMBOL.
056500     MOVE CFG-LOWER-BOUND              TO STA-CFG-LOWER-BOUND.
056600     MOVE CFG-UPPER-BOUND              TO STA-CFG-UPPER-BOUND.
056700     MOVE CFG-GRID-LEVELS              TO STA-CFG-GRID-LEVELS.
056800     MOVE CFG-QTY-PER-GRID             TO STA-CFG-QTY-PER-GRID.
056900     WRITE STATE-OUT-LINE FROM GRD-STA-CONFIG-LINE.
057000*---------------------------------------------------------------*
057100 8521-WRITE-ONE-GRID-LINE.
057200*---------------------------------------------------------------*
057300     MOVE WS-STAT-IDX                  TO STA-GRID-LEVEL-NO.
057400     MOVE GRD-GRID-PRICE (WS-STAT-IDX) TO STA-GRID-PRICE.
057500     WRITE STATE-OUT-LINE FROM GRD-STA-GRID-LINE.
057600*---------------------------------------------------------------*
057700 8531-WRITE-ONE-ORDER-LINE.
057800*---------------------------------------------------------------*
057900     MOVE ORD-ID (WS-STAT-IDX)         TO STA-ORD-ID.
058000     MOVE ORD-TYPE (WS-STAT-IDX)       TO STA-ORD-TYPE.
058100     MOVE ORD-PRICE (WS-STAT-IDX)      TO STA-ORD-PRICE.
058200     MOVE ORD-QTY (WS-STAT-IDX)        TO STA-ORD-QTY.
058300     MOVE ORD-STATUS (WS-STAT-IDX)     TO STA-ORD-STATUS.
058400     MOVE ORD-FILLED-PRICE (WS-STAT-IDX) TO STA-ORD-FILLED-PRICE.
058500     WRITE STATE-OUT-LINE FROM GRD-STA-ORDER-LINE.
058600*---------------------------------------------------------------*
058700 8541-WRITE-ONE-POSITION-LINE.
058800*---------------------------------------------------------------*
058900     MOVE POS-QTY (WS-STAT-IDX)        TO STA-POS-QTY.
059000     MOVE POS-ENTRY-PRICE (WS-STAT-IDX) TO STA-POS-ENTRY-PRICE.
059100     WRITE STATE-OUT-LINE FROM GRD-STA-POSITION-LINE.
059200*---------------------------------------------------------------*
059300 8550-WRITE-STATS-LINE.
059400*---------------------------------------------------------------*
059500     MOVE ST-TOTAL-TRADES               TO STA-ST-TOTAL-TRADES.
059600     MOVE ST-WINNING-TRADES             TO STA-ST-WINNING-TRADES.
059700     MOVE ST-LOSING-TRADES              TO STA-ST-LOSING-TRADES.
059800     MOVE ST-WIN-RATE                   TO STA-ST-WIN-RATE.
059900     MOVE ST-TOTAL-PROFIT               TO STA-ST-TOTAL-PROFIT.
060000     MOVE ST-UNREALIZED-PNL             TO STA-ST-UNREALIZED-PNL.
060100     MOVE ST-TOTAL-EXPOSURE             TO STA-ST-TOTAL-EXPOSURE.
060200     MOVE ST-OPEN-POSITIONS             TO STA-ST-OPEN-POSITIONS.
060300     MOVE ST-PENDING-ORDERS             TO STA-ST-PENDING-ORDERS.
060400     MOVE ST-CURRENT-PRICE              TO STA-ST-CURRENT-PRICE.
060500     WRITE STATE-OUT-LINE FROM GRD-STA-STATS-LINE.
060600*---------------------------------------------------------------*
060700 9000-CLOSE-FILES.
060800*---------------------------------------------------------------*
060900     CLOSE CONFIG-FILE.
061000     CLOSE TICK-FILE.
061100     CLOSE RUN-LOG.
061200     CLOSE STATE-OUT.
