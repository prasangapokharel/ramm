000100********************************************************* GRDCFG
000200*                                                               *
000300* GRDCFG    - GRID STRATEGY RUN CONFIGURATION RECORD LAYOUT     *
000400*             ONE RECORD PER RUN, LINE SEQUENTIAL INPUT.        *
000500*                                                                *
000600* MAINTENENCE LOG                                                *
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
000800* --------- ------------  --------------------------------------*
000900* 03/11/98 R MCELROY      CREATED FOR GRID BATCH PROJECT   GB-001*
001000* 11/19/99 R MCELROY      Y2K SWEEP - NO DATE FIELDS HELD  GB-014*
001100*                         IN THIS RECORD, NOTHING TO FIX.        *
001200*                                                               *
001300*****************************************************************
001400 01  GRD-CONFIG-RECORD.
001500     05  CFG-SYMBOL                      PIC X(10).
001600     05  CFG-LOWER-BOUND                 PIC 9(07)V99.
001700     05  CFG-UPPER-BOUND                 PIC 9(07)V99.
001800     05  CFG-GRID-LEVELS                 PIC 9(03).
001900     05  CFG-QTY-PER-GRID                PIC 9(05)V9999.
002000     05  CFG-MAX-POSN-SIZE               PIC 9(07)V9999.
002100     05  CFG-STOP-LOSS-PCT               PIC 9(03)V99.
002200     05  CFG-TAKE-PROFIT-PCT             PIC 9(03)V99.
002300     05  CFG-MAX-OPEN-ORDERS             PIC 9(03).
002400     05  CFG-MAX-EXPOSURE                PIC 9(09)V99.
002500*    RISK FIELDS ABOVE MAY ARRIVE ZERO/BLANK - GRDBATCH
002600*    1140-DEFAULT-RISK-FIELDS SUPPLIES SHOP DEFAULTS.      GB-001
002700     05  FILLER                          PIC X(05).
