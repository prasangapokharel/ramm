000100********************************************************* GRDFMT
000200*                                                               *
000300* GRDFMT    - EDITED LINE LAYOUTS FOR RUN-LOG SUMMARY REPORT    *
000400*             AND FOR THE STATE-OUT FINAL-STATE FILE.  SAME     *
000500*             "LABEL + EDIT PICTURE" IDIOM AS UNEMFORM.CPY.     *
000600*                                                                *
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
000900* --------- ------------  --------------------------------------*
001000* 03/18/98 R MCELROY      CREATED FOR GRID BATCH PROJECT   GB-002*
001100* 07/02/98 R MCELROY      ADDED STATE-OUT LINE LAYOUTS     GB-004*
001200*                                                               *
001300*****************************************************************
001400*    END-OF-RUN SUMMARY REPORT LINES (WRITTEN TO RUN-LOG).
001500*---------------------------------------------------------------*
001600 01  GRD-RPT-BANNER-LINE.
001700     05  FILLER                       PIC X(27)
001800             VALUE '=== SIMULATION COMPLETE ==='.
001900     05  FILLER                       PIC X(105) VALUE SPACES.
002000*---------------------------------------------------------------*
002100 01  GRD-RPT-TOTAL-TRADES-LINE.
002200     05  FILLER                       PIC X(19)
002300             VALUE 'TOTAL TRADES:      '.
002400     05  RPT-TOTAL-TRADES             PIC ZZZ,ZZ9.
002500     05  FILLER                       PIC X(106) VALUE SPACES.
002600*---------------------------------------------------------------*
002700 01  GRD-RPT-WINNING-TRADES-LINE.
002800     05  FILLER                       PIC X(19)
002900             VALUE 'WINNING TRADES:    '.
003000     05  RPT-WINNING-TRADES           PIC ZZZ,ZZ9.
003100     05  FILLER                       PIC X(106) VALUE SPACES.
003200*---------------------------------------------------------------*
003300 01  GRD-RPT-LOSING-TRADES-LINE.
003400     05  FILLER                       PIC X(19)
003500             VALUE 'LOSING TRADES:     '.
003600     05  RPT-LOSING-TRADES            PIC ZZZ,ZZ9.
003700     05  FILLER                       PIC X(106) VALUE SPACES.
003800*---------------------------------------------------------------*
003900 01  GRD-RPT-WIN-RATE-LINE.
004000     05  FILLER                       PIC X(19)
004100             VALUE 'WIN RATE:          '.
004200     05  RPT-WIN-RATE                 PIC ZZ9.99.
004300     05  FILLER                       PIC X(01) VALUE SPACE.
004400     05  FILLER                       PIC X(03) VALUE 'PCT'.
004500     05  FILLER                       PIC X(103) VALUE SPACES.
004600*---------------------------------------------------------------*
004700 01  GRD-RPT-TOTAL-PROFIT-LINE.
004800     05  FILLER                       PIC X(19)
004900             VALUE 'TOTAL PROFIT:      '.
005000     05  RPT-TOTAL-PROFIT             PIC $ZZ,ZZZ,ZZ9.99-.
005100     05  FILLER                       PIC X(98) VALUE SPACES.
005200*---------------------------------------------------------------*
005300 01  GRD-RPT-UNREALIZED-PNL-LINE.
005400     05  FILLER                       PIC X(19)
005500             VALUE 'UNREALIZED PNL:    '.
005600     05  RPT-UNREALIZED-PNL           PIC $ZZ,ZZZ,ZZ9.99-.
005700     05  FILLER                       PIC X(98) VALUE SPACES.
005800*---------------------------------------------------------------*
005900 01  GRD-RPT-OPEN-POSITIONS-LINE.
006000     05  FILLER                       PIC X(19)
006100             VALUE 'OPEN POSITIONS:    '.
006200     05  RPT-OPEN-POSITIONS           PIC ZZ9.
006300     05  FILLER                       PIC X(110) VALUE SPACES.
006400*---------------------------------------------------------------*
006500 01  GRD-RPT-PENDING-ORDERS-LINE.
006600     05  FILLER                       PIC X(19)
006700             VALUE 'PENDING ORDERS:    '.
006800     05  RPT-PENDING-ORDERS           PIC ZZ9.
006900     05  FILLER                       PIC X(110) VALUE SPACES.
007000*---------------------------------------------------------------*
007100*    STATE-OUT FINAL-STATE FILE LINES.
007200*---------------------------------------------------------------*
007300 01  GRD-STA-CONFIG-LINE.
007400     05  FILLER                       PIC X(11) VALUE 'CONFIG    '.
007500     05  STA-CFG-SYMBOL               PIC X(10).
007600     05  FILLER                       PIC X(01) VALUE SPACE.
007700     05  STA-CFG-LOWER-BOUND          PIC ZZZ,ZZ9.99.
007800     05  FILLER                       PIC X(01) VALUE SPACE.
007900     05  STA-CFG-UPPER-BOUND          PIC ZZZ,ZZ9.99.
008000     05  FILLER                       PIC X(01) VALUE SPACE.
008100     05  STA-CFG-GRID-LEVELS          PIC ZZ9.
008200     05  FILLER                       PIC X(01) VALUE SPACE.
008300     05  STA-CFG-QTY-PER-GRID         PIC ZZ,ZZ9.9999.
008400     05  FILLER                       PIC X(73) VALUE SPACES.
008500*---------------------------------------------------------------*
008600 01  GRD-STA-GRID-LINE.
008700     05  FILLER                       PIC X(11) VALUE 'GRID      '.
008800     05  STA-GRID-LEVEL-NO            PIC ZZ9.
008900     05  FILLER                       PIC X(01) VALUE SPACE.
009000     05  STA-GRID-PRICE               PIC ZZZ,ZZ9.99.
009100     05  FILLER                       PIC X(104) VALUE SPACES.
009200*---------------------------------------------------------------*
009300 01  GRD-STA-ORDER-LINE.
009400     05  FILLER                       PIC X(11) VALUE 'ORDER     '.
009500     05  STA-ORD-ID                   PIC ZZZZZ9.
009600     05  FILLER                       PIC X(01) VALUE SPACE.
009700     05  STA-ORD-TYPE                 PIC X(04).
009800     05  FILLER                       PIC X(01) VALUE SPACE.
009900     05  STA-ORD-PRICE                PIC ZZZ,ZZ9.99.
010000     05  FILLER                       PIC X(01) VALUE SPACE.
010100     05  STA-ORD-QTY                  PIC ZZ,ZZ9.9999.
010200     05  FILLER                       PIC X(01) VALUE SPACE.
010300     05  STA-ORD-STATUS               PIC X(01).
010400     05  FILLER                       PIC X(01) VALUE SPACE.
010500     05  STA-ORD-FILLED-PRICE         PIC ZZZ,ZZ9.99.
010600     05  FILLER                       PIC X(74) VALUE SPACES.
010700*---------------------------------------------------------------*
010800 01  GRD-STA-POSITION-LINE.
010900     05  FILLER                       PIC X(11) VALUE 'POSITION  '.
011000     05  STA-POS-QTY                  PIC Z,ZZ9.9999-.
011100     05  FILLER                       PIC X(01) VALUE SPACE.
011200     05  STA-POS-ENTRY-PRICE          PIC ZZZ,ZZ9.99.
011300     05  FILLER                       PIC X(96) VALUE SPACES.
011400*---------------------------------------------------------------*
011500 01  GRD-STA-STATS-LINE.
011600     05  FILLER                       PIC X(11) VALUE 'STATS     '.
011700     05  STA-ST-TOTAL-TRADES          PIC ZZZ,ZZ9.
011800     05  FILLER                       PIC X(01) VALUE SPACE.
011900     05  STA-ST-WINNING-TRADES        PIC ZZZ,ZZ9.
012000     05  FILLER                       PIC X(01) VALUE SPACE.
012100     05  STA-ST-LOSING-TRADES         PIC ZZZ,ZZ9.
012200     05  FILLER                       PIC X(01) VALUE SPACE.
012300     05  STA-ST-WIN-RATE              PIC ZZ9.99.
012400     05  FILLER                       PIC X(01) VALUE SPACE.
012500     05  STA-ST-TOTAL-PROFIT          PIC $ZZ,ZZZ,ZZ9.99-.
012600     05  FILLER                       PIC X(01) VALUE SPACE.
012700     05  STA-ST-UNREALIZED-PNL        PIC $ZZ,ZZZ,ZZ9.99-.
012800     05  FILLER                       PIC X(01) VALUE SPACE.
012900     05  STA-ST-TOTAL-EXPOSURE        PIC $ZZZ,ZZZ,ZZ9.99-.
013000     05  FILLER                       PIC X(01) VALUE SPACE.
013100     05  STA-ST-OPEN-POSITIONS        PIC ZZ9.
013200     05  FILLER                       PIC X(01) VALUE SPACE.
013300     05  STA-ST-PENDING-ORDERS        PIC ZZ9.
013400     05  FILLER                       PIC X(01) VALUE SPACE.
013500     05  STA-ST-CURRENT-PRICE         PIC ZZZ,ZZ9.99.
013600     05  FILLER                       PIC X(23) VALUE SPACES.
