000100********************************************************* GRDTAB
000200*                                                               *
000300* GRDTAB    - GRID / ORDER / POSITION / STATISTICS WORK TABLES  *
000400*             SHARED LAYOUT.  GRDBATCH KEEPS THESE AS ITS OWN   *
000500*             WORKING-STORAGE AND HANDS THEM TO GRDENGIN ON THE *
000600*             CALL 'GRDENGIN' USING ... STATEMENT; GRDENGIN     *
000700*             COPIES THE SAME MEMBER INTO ITS LINKAGE SECTION.  *
000800*             (SAME IDIOM AS UNEMT.CPY SHARED BY UNEMQUE AND    *
000900*             UNEMREAD ON THE OLD CLAIMS-VSAM PROJECT.)         *
001000*                                                                *
001100* MAINTENENCE LOG                                                *
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001300* --------- ------------  --------------------------------------*
001400* 03/11/98 R MCELROY      CREATED FOR GRID BATCH PROJECT   GB-001*
001500* 07/02/98 R MCELROY      ADDED MESSAGE TABLE FOR ENGINE   GB-004*
001600*                         WARNINGS ROUTED BACK TO RUN-LOG.      *
001700* 11/19/99 R MCELROY      Y2K SWEEP - NO DATE FIELDS HELD  GB-014*
001800*                         HERE, NONE TO FIX.                    *
001900* 04/06/01 T OYELARAN     WIDENED MSG TABLE 10 TO 20 SLOTS GB-022*
002000*                         (TICKS NEAR BOTH GRID EDGES CAN       *
002100*                         DRIVE MULTIPLE STOP/TAKE MESSAGES).   *
002200* 08/09/04 T OYELARAN     ADDED GRD-PENDING-ORDER-CNT.  THE     GB-035
002300*                         MAX-OPEN-ORDERS GATE WAS COMPARING          *
002400*                         AGAINST GRD-ORDER-CNT (SLOTS EVER           *
002500*                         USED, WHICH NEVER SHRINKS BACK DOWN)        *
002600*                         INSTEAD OF ORDERS STILL SITTING OUT         *
002700*                         THERE, SO THE GATE WOULD LOCK UP RE-        *
002800*                         ARMING FOR GOOD ONCE ENOUGH FILLS HIT.      *
002900*                                                               *
003000*****************************************************************
003100*    GRID PRICE LEVEL TABLE - ONE ENTRY PER CONFIGURED LEVEL.
003200*---------------------------------------------------------------*
003300 01  GRD-GRID-LEVEL-CNT              PIC S9(03) COMP.
003400 01  GRD-GRID-TABLE.
003500     05  GRD-GRID-ENTRY OCCURS 1 TO 100 TIMES
003600             DEPENDING ON GRD-GRID-LEVEL-CNT
003700             INDEXED BY GRD-GRID-IDX.
003800         10  GRD-GRID-PRICE           PIC 9(07)V99.
003900         10  FILLER                   PIC X(05).
004000*---------------------------------------------------------------*
004100*    PENDING/FILLED/CANCELLED ORDER TABLE.
004200*---------------------------------------------------------------*
004300 01  GRD-ORDER-CNT                    PIC S9(03) COMP.
004400 01  GRD-ORDER-TABLE.
004500     05  GRD-ORDER-ENTRY OCCURS 1 TO 500 TIMES
004600             DEPENDING ON GRD-ORDER-CNT
004700             INDEXED BY GRD-ORDER-IDX.
004800         10  ORD-ENTRY-DATA.
004900             15  ORD-ID               PIC 9(06).
005000             15  ORD-TYPE             PIC X(04).
005100                 88  ORD-IS-BUY               VALUE 'BUY '.
005200                 88  ORD-IS-SELL              VALUE 'SELL'.
005300             15  ORD-PRICE            PIC 9(07)V99.
005400             15  ORD-QTY              PIC 9(05)V9999.
005500             15  ORD-STATUS           PIC X(01).
005600                 88  ORD-PENDING              VALUE 'P'.
005700                 88  ORD-FILLED               VALUE 'F'.
005800                 88  ORD-CANCELLED            VALUE 'C'.
005900             15  ORD-FILLED-PRICE     PIC 9(07)V99.
006000         10  ORD-ENTRY-ALT REDEFINES ORD-ENTRY-DATA.
006100*            RAW-CHARACTER VIEW OF ONE ORDER SLOT, USED BY
006200*            8530-WRITE-ORDER-LINE TO DUMP A SLOT IN ONE MOVE.
006300             15  ORD-ENTRY-CHARS      PIC X(30).
006400         10  FILLER                   PIC X(05).
006500*---------------------------------------------------------------*
006600*    OPEN LONG POSITION LOT TABLE - OLDEST-FIRST (FIFO).
006700*---------------------------------------------------------------*
006800 01  GRD-POSITION-CNT                 PIC S9(03) COMP.
006900 01  GRD-POSITION-TABLE.
007000     05  GRD-POSITION-ENTRY OCCURS 1 TO 500 TIMES
007100             DEPENDING ON GRD-POSITION-CNT
007200             INDEXED BY GRD-POSITION-IDX.
007300         10  POS-ENTRY-DATA.
007400             15  POS-QTY              PIC S9(05)V9999.
007500             15  POS-ENTRY-PRICE      PIC 9(07)V99.
007600         10  POS-ENTRY-ALT REDEFINES POS-ENTRY-DATA.
007700*            RAW-CHARACTER VIEW OF ONE LOT SLOT, USED BY
007800*            8540-WRITE-POSITION-LINE.
007900             15  POS-ENTRY-CHARS      PIC X(11).
008000         10  FILLER                   PIC X(05).
008100*---------------------------------------------------------------*
008200*    RUN-LEVEL STATISTICS ACCUMULATORS - ONE RECORD PER RUN.
008300*---------------------------------------------------------------*
008400 01  GRD-STATISTICS.
008500     05  ST-TOTAL-TRADES              PIC 9(06).
008600     05  ST-WINNING-TRADES            PIC 9(06).
008700     05  ST-LOSING-TRADES             PIC 9(06).
008800     05  ST-WIN-RATE                  PIC 9(03)V99.
008900     05  ST-TOTAL-PROFIT              PIC S9(07)V99.
009000     05  ST-UNREALIZED-PNL            PIC S9(07)V99.
009100     05  ST-TOTAL-EXPOSURE            PIC S9(09)V99.
009200     05  ST-OPEN-POSITIONS            PIC 9(03).
009300     05  ST-PENDING-ORDERS            PIC 9(03).
009400     05  ST-CURRENT-PRICE             PIC 9(07)V99.
009500     05  FILLER                       PIC X(10).
009600*---------------------------------------------------------------*
009700*    RISK-CONTROL PARAMETERS, DEFAULTED BY GRDBATCH 1140-       *
009800*    DEFAULT-RISK-FIELDS BEFORE THE FIRST CALL TO GRDENGIN.     *
009900*---------------------------------------------------------------*
010000 01  GRD-RISK-PARMS.
010100     05  RSK-QTY-PER-GRID             PIC 9(05)V9999.
010200     05  RSK-MAX-POSN-SIZE            PIC 9(07)V9999.
010300     05  RSK-STOP-LOSS-PCT            PIC 9(03)V99.
010400     05  RSK-TAKE-PROFIT-PCT          PIC 9(03)V99.
010500     05  RSK-MAX-OPEN-ORDERS          PIC 9(03).
010600     05  RSK-MAX-EXPOSURE             PIC 9(09)V99.
010700     05  FILLER                       PIC X(05).
010800*---------------------------------------------------------------*
010900*    STRATEGY LIFECYCLE / ID-SEQUENCE CONTROL.
011000*---------------------------------------------------------------*
011100 01  GRD-ENGINE-CONTROL.
011200     05  GRD-PENDING-ORDER-CNT        PIC S9(03) COMP.
011300     05  GRD-NEXT-ORDER-ID            PIC S9(06) COMP.
011400     05  GRD-ACTIVE-SW                PIC X(01).
011500         88  GRD-STRATEGY-ACTIVE              VALUE 'Y'.
011600         88  GRD-STRATEGY-STOPPED             VALUE 'N'.
011700     05  GRD-PRICE-SEEN-SW            PIC X(01).
011800         88  GRD-PRICE-SEEN                    VALUE 'Y'.
011900     05  FILLER                       PIC X(05).
012000*---------------------------------------------------------------*
012100*    CURRENT TICK PRICE, PASSED TO GRDENGIN SEPARATE FROM THE   *
012200*    FD RECORD SO THE ENGINE NEVER NEEDS THE TICK FILE'S FD.    *
012300*---------------------------------------------------------------*
012400 01  GRD-TICK-PRICE-WS               PIC 9(07)V99.
012500*---------------------------------------------------------------*
012600*    MESSAGE TABLE - THE ENGINE HAS NO ACCESS TO RUN-LOG, SO IT *
012700*    QUEUES OUT-OF-BOUNDS / EXPOSURE-REFUSED / STOP-LOSS / TAKE-*
012800*    PROFIT LINES HERE FOR GRDBATCH TO WRITE AFTER EACH CALL.   *
012900*---------------------------------------------------------------*
013000 01  GRD-MSG-CNT                      PIC S9(02) COMP.
013100 01  GRD-MESSAGE-TABLE.
013200     05  GRD-MSG-ENTRY OCCURS 1 TO 20 TIMES
013300             DEPENDING ON GRD-MSG-CNT
013400             INDEXED BY GRD-MSG-IDX.
013500         10  GRD-MSG-LINE             PIC X(80).
